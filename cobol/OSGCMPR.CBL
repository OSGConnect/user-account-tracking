000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : M. QUINTANA (MQUI)                               *
000400* APLICACION  : ADMINISTRACION DE COMPUTO DE INVESTIGACION       *
000500* PROGRAMA    : OSGCMPR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : COMPARA EL SNAPSHOT ANTERIOR DE CUENTAS OSG      *
000800*             : CONTRA EL SNAPSHOT ACTUAL Y PRODUCE EL REPORTE   *
000900*             : PERIODICO DE SOLICITUDES NUEVAS Y ACEPTACIONES,  *
001000*             : CLASIFICADAS POR PROYECTOS DE ENTRENAMIENTO Y    *
001100*             : PROYECTOS QUE NO SON DE ENTRENAMIENTO.           *
001200* ARCHIVOS    : PSNP=E,CSNP=E,OSGTRN=E,OSGRPT=S                  *
001300* ACCION (ES) : C=COMPARACION DE SNAPSHOTS                       *
001400* INSTALADO   : 09/05/1989                                       *
001500* BPM/RATIONAL: 100418                                           *
001600* NOMBRE      : REPORTE PERIODICO DE CUENTAS OSG                 *
001700* DESCRIPCION : CORRE DESPUES DE OSGSNAP, UNA VEZ QUE EXISTEN    *
001800*             : DOS SNAPSHOTS CONSECUTIVOS SOBRE LOS CUALES      *
001900*             : COMPARAR.                                        *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    OSGCMPR.
002300 AUTHOR.                        M. QUINTANA.
002400 INSTALLATION.                  DEPARTAMENTO DE COMPUTO CENTRAL.
002500 DATE-WRITTEN.                  02/05/1989.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
002800******************************************************************
002900*                  B I T A C O R A   D E   C A M B I O S         *
003000******************************************************************
003100* 02/05/1989 MQUI  SOL-1018  VERSION ORIGINAL DEL PROGRAMA.      *
003200* 02/05/1989 MQUI  SOL-1018  SE COMPARA CONTRA EL SNAPSHOT       *
003300*                            ANTERIOR PARA OBTENER SOLICITUDES   *
003400*                            NUEVAS Y ACEPTACIONES.              *
003500* 14/08/1989 RCAS  SOL-1041  SE AGREGA CLASIFICACION POR         *
003600*                            PROYECTOS DE ENTRENAMIENTO.         *
003700* 03/01/1990 RCAS  SOL-1102  SE AGREGA CLASIFICACION POR         *
003800*                            PROYECTOS QUE NO SON DE             *
003900*                            ENTRENAMIENTO, EXCLUYENDO ROOT Y    *
004000*                            ROOT.OSG.                           *
004100* 19/07/1990 MQUI  SOL-1188  SE CORRIGE TRUNCAMIENTO DEL NOMBRE  *
004200*                            DE GRUPO A 64 POSICIONES.           *
004300* 08/09/1992 MQUI  SOL-1390  SE AMPLIA LA SUBTABLA DE GRUPOS POR *
004400*                            USUARIO DE 10 A 20 OCURRENCIAS.     *
004500* 23/02/1994 JLOP  SOL-1522  SE AGREGA DESPLIEGUE DE ESTADISTICAS*
004600*                            DE CIERRE AL FINALIZAR LA CORRIDA.  *
004700* 17/06/1997 MQUI  SOL-1699  SE AMPLIA LA TABLA DE USUARIOS EN   *
004800*                            MEMORIA DE 2000 A 3000 OCURRENCIAS. *
004900* 09/12/1998 JLOP  SOL-1803  REVISION Y2K -- LA CLAVE DE FECHA   *
005000*                            DE COMPARACION YA VIAJABA CON ANIO  *
005100*                            DE CUATRO DIGITOS (POSICIONES 1-4), *
005200*                            SE CONFIRMA QUE LA COMPARACION DE   *
005300*                            PERIODO NO TRUNCA EL SIGLO.         *
005400* 04/03/2002 RCAS  SOL-1955  SE ELIMINA LA VALIDACION DE ESTADO  *
005500*                            'suspended', YA EN DESUSO.          *
005600* 15/10/2005 MQUI  SOL-2140  SE AGREGA SWITCH UPSI-0 PARA        *
005700*                            PERMITIR CORRIDA DE PRUEBA SIN      *
005800*                            ESCRIBIR EL REPORTE DE SALIDA.      *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01              IS TOP-OF-FORM
006400     UPSI-0           IS SW-CORRIDA-DE-PRUEBA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700******************************************************************
006800*              A R C H I V O S   D E   E N T R A D A             *
006900******************************************************************
007000     SELECT PSNP    ASSIGN   TO PSNP
007100            ORGANIZATION     IS LINE SEQUENTIAL
007200            FILE STATUS      IS FS-PSNP.
007300     SELECT CSNP    ASSIGN   TO CSNP
007400            ORGANIZATION     IS LINE SEQUENTIAL
007500            FILE STATUS      IS FS-CSNP.
007600     SELECT OSGTRN  ASSIGN   TO OSGTRN
007700            ORGANIZATION     IS LINE SEQUENTIAL
007800            FILE STATUS      IS FS-OSGTRN.
007900******************************************************************
008000*              A R C H I V O S   D E   S A L I D A               *
008100******************************************************************
008200     SELECT OSGRPT  ASSIGN   TO OSGRPT
008300            ORGANIZATION     IS LINE SEQUENTIAL
008400            FILE STATUS      IS FS-OSGRPT.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800*1 -->SNAPSHOT ANTERIOR (ENCABEZADO / USUARIO / GRUPO)
008900 FD  PSNP
009000     RECORD CONTAINS 107 CHARACTERS.
009100     COPY OSGSNP REPLACING ==PFX== BY ==PSNP==.
009200*2 -->SNAPSHOT ACTUAL (ENCABEZADO / USUARIO / GRUPO)
009300 FD  CSNP
009400     RECORD CONTAINS 107 CHARACTERS.
009500     COPY OSGSNP REPLACING ==PFX== BY ==CSNP==.
009600*3 -->LISTA DE PROYECTOS DE ENTRENAMIENTO
009700 FD  OSGTRN
009800     RECORD CONTAINS 64 CHARACTERS.
009900     COPY OSGTRN.
010000*4 -->REPORTE PERIODICO IMPRESO (132 COLUMNAS)
010100 FD  OSGRPT
010200     RECORD CONTAINS 132 CHARACTERS.
010300     COPY OSGRPT.
010400
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*               C A M P O S    D E    T R A B A J O              *
010800******************************************************************
010900 01  WKS-CAMPOS-DE-TRABAJO.
011000     02  WKS-PROGRAMA            PIC X(08) VALUE "OSGCMPR ".
011100*   FLAGS DE FIN DE ARCHIVO
011200     02  WKS-FIN-ARCHIVOS        PIC 9(01) VALUE ZERO.
011300         88  WKS-END-PSNP                  VALUE 1.
011400         88  WKS-END-CSNP                  VALUE 2.
011500         88  WKS-END-OSGTRN                VALUE 3.
011600*   FECHAS DE LOS DOS SNAPSHOTS (TOMADAS DE SUS REGISTROS "H")
011700     02  WKS-FECHA-ANTERIOR      PIC X(27).
011800     02  WKS-FECHA-ACTUAL        PIC X(27).
011900*   CLAVES NUMERICAS DE FECHA DE LOS LIMITES DEL PERIODO
012000     02  WKS-CLAVE-ANTERIOR      PIC 9(20) VALUE ZERO.
012100     02  WKS-CLAVE-ACTUAL        PIC 9(20) VALUE ZERO.
012200*   INDICADOR DE COINCIDENCIA PARA LAS BUSQUEDAS DE GRUPO
012300     02  WKS-BANDERA-ENCONTRADO  PIC X(01) VALUE "N".
012400         88  WKS-SI-ENCONTRADO             VALUE "S".
012500         88  WKS-NO-ENCONTRADO             VALUE "N".
012600******************************************************************
012700*        C O N T A D O R E S   E S T A D I S T I C A S           *
012800******************************************************************
012900     02  WKS-DESBORDES-PSNP      PIC 9(05) COMP VALUE ZERO.
013000     02  WKS-DESBORDES-CSNP      PIC 9(05) COMP VALUE ZERO.
013100     02  WKS-LINEAS-ESCRITAS     PIC 9(05) COMP VALUE ZERO.
013200     02  WKS-MASK                PIC Z,ZZZ,ZZ9.
013300******************************************************************
013400*   T A B L A   D E   N O M B R E S   D E   M E S   (INGLES)     *
013500******************************************************************
013600 01  WKS-MESES-INICIAL.
013700     05  FILLER                  PIC X(05) VALUE "JAN01".
013800     05  FILLER                  PIC X(05) VALUE "FEB02".
013900     05  FILLER                  PIC X(05) VALUE "MAR03".
014000     05  FILLER                  PIC X(05) VALUE "APR04".
014100     05  FILLER                  PIC X(05) VALUE "MAY05".
014200     05  FILLER                  PIC X(05) VALUE "JUN06".
014300     05  FILLER                  PIC X(05) VALUE "JUL07".
014400     05  FILLER                  PIC X(05) VALUE "AUG08".
014500     05  FILLER                  PIC X(05) VALUE "SEP09".
014600     05  FILLER                  PIC X(05) VALUE "OCT10".
014700     05  FILLER                  PIC X(05) VALUE "NOV11".
014800     05  FILLER                  PIC X(05) VALUE "DEC12".
014900 01  WKS-TABLA-MESES REDEFINES WKS-MESES-INICIAL.
015000     05  WKS-MES OCCURS 12 TIMES
015100                 INDEXED BY WKS-IX-MES.
015200         10  WKS-MES-NOMBRE      PIC X(03).
015300         10  WKS-MES-NUMERO      PIC X(02).
015400******************************************************************
015500*   AREA DE TRABAJO PARA OBTENER-CLAVE-FECHA (SUBRUTINA INTERNA) *
015600******************************************************************
015700 01  WKS-CLV-FECHA-ENTRADA       PIC X(27).
015800 01  WKS-CLV-DESGLOSE REDEFINES WKS-CLV-FECHA-ENTRADA.
015900     05  WKS-CLV-ANIO            PIC X(04).
016000     05  FILLER                  PIC X(01).
016100     05  WKS-CLV-MES-ALFA        PIC X(03).
016200     05  FILLER                  PIC X(01).
016300     05  WKS-CLV-DIA             PIC X(02).
016400     05  FILLER                  PIC X(01).
016500     05  WKS-CLV-HORA            PIC X(02).
016600     05  FILLER                  PIC X(01).
016700     05  WKS-CLV-MINUTO          PIC X(02).
016800     05  FILLER                  PIC X(01).
016900     05  WKS-CLV-SEGUNDO         PIC X(02).
017000     05  FILLER                  PIC X(01).
017100     05  WKS-CLV-FRACCION        PIC X(06).
017200 01  WKS-CLV-MES-NUMERO-ENC      PIC X(02) VALUE "00".
017300 01  WKS-CLV-CLAVE-ALFA          PIC X(20) VALUE SPACES.
017400 01  WKS-CLV-CLAVE-SALIDA        PIC 9(20) VALUE ZERO.
017500******************************************************************
017600*  T A B L A   E N   M E M O R I A   D E   E N T R E N A M I E N *
017700*  TO -- NO SE GARANTIZA ORDEN DE LLEGADA, POR LO QUE LA         *
017800*  BUSQUEDA ES SECUENCIAL Y NO POR CLAVE ASCENDENTE.             *
017900******************************************************************
018000 01  WKS-TABLA-TRAINING.
018100     05  WKS-TOTAL-TRAINING      PIC 9(04) COMP VALUE ZERO.
018200     05  WKS-TRAINING-GRUPO OCCURS 1 TO 500 TIMES
018300                 DEPENDING ON WKS-TOTAL-TRAINING
018400                 INDEXED BY WKS-IX-TRN.
018500         10  WKS-TRN-NOMBRE-GRUPO
018600                                 PIC X(64).
018700******************************************************************
018800*   T A B L A S   E N   M E M O R I A   D E   L O S   D O S      *
018900*   S N A P S H O T S   ( A N T E R I O R   Y   A C T U A L )    *
019000******************************************************************
019100 COPY OSGWRK REPLACING ==PFX== BY ==PSNP==.
019200 COPY OSGWRK REPLACING ==PFX== BY ==CSNP==.
019300******************************************************************
019400*   T A B L A S   D E   L A S   S E I S   C A T E G O R I A S    *
019500*   DEL REPORTE, MAS LA COPIA DE TRABAJO USADA POR EL PARRAFO    *
019600*   COMPARTIDO QUE ESCRIBE LA SECCION DE CADA UNA.               *
019700******************************************************************
019800 COPY OSGCAT REPLACING ==PFX== BY ==C1==.
019900 COPY OSGCAT REPLACING ==PFX== BY ==C2==.
020000 COPY OSGCAT REPLACING ==PFX== BY ==C3==.
020100 COPY OSGCAT REPLACING ==PFX== BY ==C4==.
020200 COPY OSGCAT REPLACING ==PFX== BY ==C5==.
020300 COPY OSGCAT REPLACING ==PFX== BY ==C6==.
020400 COPY OSGCAT REPLACING ==PFX== BY ==CACT==.
020500*                VARIABLES DE FILE STATUS                        *
020600 01  FS-PSNP                     PIC X(02) VALUE ZEROS.
020700 01  FS-CSNP                     PIC X(02) VALUE ZEROS.
020800 01  FS-OSGTRN                   PIC X(02) VALUE ZEROS.
020900 01  FS-OSGRPT                   PIC X(02) VALUE ZEROS.
021000
021100 PROCEDURE DIVISION.
021200 000-MAIN SECTION.
021300     PERFORM ABRIR-ARCHIVOS
021400     PERFORM INICIALIZAR-CATEGORIAS
021500     PERFORM CARGAR-SNAPSHOT-ANTERIOR UNTIL WKS-END-PSNP
021600     PERFORM CARGAR-SNAPSHOT-ACTUAL   UNTIL WKS-END-CSNP
021700     PERFORM CARGAR-TABLA-TRAINING    UNTIL WKS-END-OSGTRN
021800     PERFORM CALCULAR-LIMITES-PERIODO
021900
022000     PERFORM SELECCIONAR-SOLICITUDES
022100        VARYING CSNP-IX-USR FROM 1 BY 1
022200        UNTIL CSNP-IX-USR > CSNP-TOTAL-USUARIOS
022300     PERFORM SELECCIONAR-ACEPTADOS
022400        VARYING CSNP-IX-USR FROM 1 BY 1
022500        UNTIL CSNP-IX-USR > CSNP-TOTAL-USUARIOS
022600
022700     PERFORM CLASIFICAR-TRAINING-SOLICITUDES
022800        VARYING C1-IX-CAT FROM 1 BY 1
022900        UNTIL C1-IX-CAT > C1-CAT-TOTAL
023000     PERFORM CLASIFICAR-NO-TRAINING-SOLICITUDES
023100        VARYING C1-IX-CAT FROM 1 BY 1
023200        UNTIL C1-IX-CAT > C1-CAT-TOTAL
023300     PERFORM CLASIFICAR-TRAINING-ACEPTADOS
023400        VARYING C4-IX-CAT FROM 1 BY 1
023500        UNTIL C4-IX-CAT > C4-CAT-TOTAL
023600     PERFORM CLASIFICAR-NO-TRAINING-ACEPTADOS
023700        VARYING C4-IX-CAT FROM 1 BY 1
023800        UNTIL C4-IX-CAT > C4-CAT-TOTAL
023900
024000     IF SW-CORRIDA-DE-PRUEBA
024100        DISPLAY "*** UPSI-0 ACTIVO: CORRIDA DE PRUEBA, NO SE "
024200                "ESCRIBE EL REPORTE DE SALIDA ***"
024300     ELSE
024400        PERFORM ESCRIBIR-REPORTE
024500     END-IF
024600
024700     PERFORM ESTADISTICAS
024800     PERFORM CERRAR-ARCHIVOS
024900     STOP RUN.
025000
025100*APERTURA Y VALIDACION DE ARCHIVOS PLANOS
025200 ABRIR-ARCHIVOS SECTION.
025300     OPEN INPUT  PSNP, CSNP, OSGTRN
025400     OPEN OUTPUT OSGRPT
025500
025600     IF FS-PSNP   NOT = "00" OR FS-CSNP   NOT = "00" OR
025700        FS-OSGTRN NOT = "00" OR FS-OSGRPT NOT = "00"
025800        DISPLAY "***********************************************"
025900        DISPLAY "*      ERROR AL ABRIR ARCHIVOS PLANOS         *"
026000        DISPLAY "***********************************************"
026100        DISPLAY "* FILE STATUS DEL ARCHIVO PSNP   : " FS-PSNP
026200        DISPLAY "* FILE STATUS DEL ARCHIVO CSNP   : " FS-CSNP
026300        DISPLAY "* FILE STATUS DEL ARCHIVO OSGTRN : " FS-OSGTRN
026400        DISPLAY "* FILE STATUS DEL ARCHIVO OSGRPT : " FS-OSGRPT
026500        DISPLAY "***********************************************"
026600        MOVE 91 TO RETURN-CODE
026700        PERFORM CERRAR-ARCHIVOS
026800        STOP RUN
026900     END-IF.
027000 ABRIR-ARCHIVOS-E. EXIT.
027100
027200*SE FIJAN LOS TITULOS DE LAS SEIS CATEGORIAS DEL REPORTE; LOS
027300*CONTADORES Y LISTAS DE CADA UNA YA NACEN EN CERO POR EL VALUE
027400*DE LA COPIA OSGCAT.
027500 INICIALIZAR-CATEGORIAS SECTION.
027600     MOVE "NEW-REQUESTS"           TO C1-CAT-TITULO
027700     MOVE "REQUESTS-TRAINING"      TO C2-CAT-TITULO
027800     MOVE "REQUESTS-NON-TRAINING"  TO C3-CAT-TITULO
027900     MOVE "NEW-ACCEPTED"           TO C4-CAT-TITULO
028000     MOVE "ACCEPTED-TRAINING"      TO C5-CAT-TITULO
028100     MOVE "ACCEPTED-NON-TRAINING"  TO C6-CAT-TITULO.
028200 INICIALIZAR-CATEGORIAS-E. EXIT.
028300
028400*PASO 1 -- CARGA EL SNAPSHOT ANTERIOR EN MEMORIA. LOS REGISTROS
028500*"U" LLEGAN EN ORDEN ASCENDENTE DE USUARIO Y SUS REGISTROS "G"
028600*LE SIGUEN DE INMEDIATO, POR LO QUE SE AGREGAN AL ULTIMO USUARIO
028700*CARGADO SIN NECESIDAD DE BUSCARLO.
028800 CARGAR-SNAPSHOT-ANTERIOR SECTION.
028900     READ PSNP
029000        AT END CONTINUE
029100     END-READ
029200
029300     EVALUATE FS-PSNP
029400        WHEN "00"
029500             EVALUATE TRUE
029600                WHEN PSNP-H-ES-ENCABEZADO
029700                     MOVE PSNP-H-FECHA-SNAPSHOT
029800                                      TO WKS-FECHA-ANTERIOR
029900                WHEN PSNP-U-ES-USUARIO
030000                     ADD 1 TO PSNP-TOTAL-USUARIOS
030100                     SET PSNP-IX-USR TO PSNP-TOTAL-USUARIOS
030200                     MOVE PSNP-U-NOMBRE-USUARIO
030300                              TO PSNP-USR-NOMBRE (PSNP-IX-USR)
030400                     MOVE PSNP-U-ESTADO-OSG
030500                           TO PSNP-USR-ESTADO-OSG (PSNP-IX-USR)
030600                     MOVE PSNP-U-FECHA-INGRESO
030700                         TO PSNP-USR-FECHA-INGRESO (PSNP-IX-USR)
030800                     MOVE ZERO TO PSNP-USR-TOTAL-GRUPOS
030900                                                (PSNP-IX-USR)
031000                WHEN PSNP-G-ES-GRUPO
031100                     IF PSNP-USR-TOTAL-GRUPOS (PSNP-IX-USR) < 20
031200                        ADD 1 TO PSNP-USR-TOTAL-GRUPOS
031300                                                (PSNP-IX-USR)
031400                        SET PSNP-IX-GRP TO
031500                            PSNP-USR-TOTAL-GRUPOS (PSNP-IX-USR)
031600                        MOVE PSNP-G-NOMBRE-GRUPO TO
031700                             PSNP-GRP-NOMBRE (PSNP-IX-USR
031800                                               PSNP-IX-GRP)
031900                        MOVE PSNP-G-ESTADO-GRUPO TO
032000                             PSNP-GRP-ESTADO (PSNP-IX-USR
032100                                               PSNP-IX-GRP)
032200                     ELSE
032300                        ADD 1 TO WKS-DESBORDES-PSNP
032400                     END-IF
032500             END-EVALUATE
032600        WHEN "10"
032700             SET WKS-END-PSNP TO TRUE
032800        WHEN OTHER
032900             DISPLAY "*** ERROR DE LECTURA EN PSNP, FS = "
033000                     FS-PSNP
033100             MOVE 91 TO RETURN-CODE
033200             PERFORM CERRAR-ARCHIVOS
033300             STOP RUN
033400     END-EVALUATE.
033500 CARGAR-SNAPSHOT-ANTERIOR-E. EXIT.
033600
033700*PASO 1 (CONT.) -- CARGA EL SNAPSHOT ACTUAL EN MEMORIA, IGUAL
033800*TRATAMIENTO QUE EL SNAPSHOT ANTERIOR.
033900 CARGAR-SNAPSHOT-ACTUAL SECTION.
034000     READ CSNP
034100        AT END CONTINUE
034200     END-READ
034300
034400     EVALUATE FS-CSNP
034500        WHEN "00"
034600             EVALUATE TRUE
034700                WHEN CSNP-H-ES-ENCABEZADO
034800                     MOVE CSNP-H-FECHA-SNAPSHOT
034900                                      TO WKS-FECHA-ACTUAL
035000                WHEN CSNP-U-ES-USUARIO
035100                     ADD 1 TO CSNP-TOTAL-USUARIOS
035200                     SET CSNP-IX-USR TO CSNP-TOTAL-USUARIOS
035300                     MOVE CSNP-U-NOMBRE-USUARIO
035400                              TO CSNP-USR-NOMBRE (CSNP-IX-USR)
035500                     MOVE CSNP-U-ESTADO-OSG
035600                           TO CSNP-USR-ESTADO-OSG (CSNP-IX-USR)
035700                     MOVE CSNP-U-FECHA-INGRESO
035800                         TO CSNP-USR-FECHA-INGRESO (CSNP-IX-USR)
035900                     MOVE ZERO TO CSNP-USR-TOTAL-GRUPOS
036000                                                (CSNP-IX-USR)
036100                WHEN CSNP-G-ES-GRUPO
036200                     IF CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR) < 20
036300                        ADD 1 TO CSNP-USR-TOTAL-GRUPOS
036400                                                (CSNP-IX-USR)
036500                        SET CSNP-IX-GRP TO
036600                            CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR)
036700                        MOVE CSNP-G-NOMBRE-GRUPO TO
036800                             CSNP-GRP-NOMBRE (CSNP-IX-USR
036900                                               CSNP-IX-GRP)
037000                        MOVE CSNP-G-ESTADO-GRUPO TO
037100                             CSNP-GRP-ESTADO (CSNP-IX-USR
037200                                               CSNP-IX-GRP)
037300                     ELSE
037400                        ADD 1 TO WKS-DESBORDES-CSNP
037500                     END-IF
037600             END-EVALUATE
037700        WHEN "10"
037800             SET WKS-END-CSNP TO TRUE
037900        WHEN OTHER
038000             DISPLAY "*** ERROR DE LECTURA EN CSNP, FS = "
038100                     FS-CSNP
038200             MOVE 91 TO RETURN-CODE
038300             PERFORM CERRAR-ARCHIVOS
038400             STOP RUN
038500     END-EVALUATE.
038600 CARGAR-SNAPSHOT-ACTUAL-E. EXIT.
038700
038800*CARGA LA LISTA DE PROYECTOS DE ENTRENAMIENTO EN UNA TABLA
038900*SIMPLE, SIN SUPONER QUE VIENE ORDENADA.
039000 CARGAR-TABLA-TRAINING SECTION.
039100     READ OSGTRN
039200        AT END CONTINUE
039300     END-READ
039400
039500     EVALUATE FS-OSGTRN
039600        WHEN "00"
039700             ADD 1 TO WKS-TOTAL-TRAINING
039800             SET WKS-IX-TRN TO WKS-TOTAL-TRAINING
039900             MOVE TRN-NOMBRE-GRUPO TO
040000                  WKS-TRN-NOMBRE-GRUPO (WKS-IX-TRN)
040100        WHEN "10"
040200             SET WKS-END-OSGTRN TO TRUE
040300        WHEN OTHER
040400             DISPLAY "*** ERROR DE LECTURA EN OSGTRN, FS = "
040500                     FS-OSGTRN
040600             MOVE 91 TO RETURN-CODE
040700             PERFORM CERRAR-ARCHIVOS
040800             STOP RUN
040900     END-EVALUATE.
041000 CARGAR-TABLA-TRAINING-E. EXIT.
041100
041200*CONVIERTE LAS FECHAS "H" DE AMBOS SNAPSHOTS EN LAS DOS CLAVES
041300*NUMERICAS QUE DELIMITAN LA VENTANA DEL PERIODO EN CURSO.
041400 CALCULAR-LIMITES-PERIODO SECTION.
041500     MOVE WKS-FECHA-ANTERIOR TO WKS-CLV-FECHA-ENTRADA
041600     PERFORM OBTENER-CLAVE-FECHA
041700     MOVE WKS-CLV-CLAVE-SALIDA TO WKS-CLAVE-ANTERIOR
041800
041900     MOVE WKS-FECHA-ACTUAL TO WKS-CLV-FECHA-ENTRADA
042000     PERFORM OBTENER-CLAVE-FECHA
042100     MOVE WKS-CLV-CLAVE-SALIDA TO WKS-CLAVE-ACTUAL.
042200 CALCULAR-LIMITES-PERIODO-E. EXIT.
042300
042400*SUBRUTINA INTERNA: RECIBE UNA FECHA DE 27 POSICIONES EN
042500*WKS-CLV-FECHA-ENTRADA Y DEJA SU CLAVE NUMERICA DE 20 DIGITOS
042600*(AAAAMMDDHHMMSSFFFFFF) EN WKS-CLV-CLAVE-SALIDA. EL MES SE
042700*TRADUCE POR BUSQUEDA EN LA TABLA WKS-TABLA-MESES YA QUE ESTE
042800*COMPILADOR NO CUENTA CON FUNCIONES INTRINSECAS DE FECHA.
042900 OBTENER-CLAVE-FECHA SECTION.
043000     MOVE SPACES TO WKS-CLV-CLAVE-ALFA
043100     MOVE "00"   TO WKS-CLV-MES-NUMERO-ENC
043200     SET WKS-IX-MES TO 1
043300     SEARCH WKS-MES
043400        AT END
043500           CONTINUE
043600        WHEN WKS-MES-NOMBRE (WKS-IX-MES) = WKS-CLV-MES-ALFA
043700           MOVE WKS-MES-NUMERO (WKS-IX-MES)
043800                               TO WKS-CLV-MES-NUMERO-ENC
043900     END-SEARCH
044000
044100     MOVE WKS-CLV-ANIO        TO WKS-CLV-CLAVE-ALFA (1:4)
044200     MOVE WKS-CLV-MES-NUMERO-ENC
044300                              TO WKS-CLV-CLAVE-ALFA (5:2)
044400     MOVE WKS-CLV-DIA         TO WKS-CLV-CLAVE-ALFA (7:2)
044500     MOVE WKS-CLV-HORA        TO WKS-CLV-CLAVE-ALFA (9:2)
044600     MOVE WKS-CLV-MINUTO      TO WKS-CLV-CLAVE-ALFA (11:2)
044700     MOVE WKS-CLV-SEGUNDO     TO WKS-CLV-CLAVE-ALFA (13:2)
044800     MOVE WKS-CLV-FRACCION    TO WKS-CLV-CLAVE-ALFA (15:6)
044900     MOVE WKS-CLV-CLAVE-ALFA  TO WKS-CLV-CLAVE-SALIDA.
045000 OBTENER-CLAVE-FECHA-E. EXIT.
045100
045200*PASO 2 -- SOLICITUDES NUEVAS: UN USUARIO DEL SNAPSHOT ACTUAL
045300*CALIFICA SI SU FECHA DE INGRESO CAE, EXCLUSIVE, DESPUES DE LA
045400*FECHA DEL SNAPSHOT ANTERIOR E, INCLUSIVE, HASTA LA FECHA DEL
045500*SNAPSHOT ACTUAL.
045600 SELECCIONAR-SOLICITUDES SECTION.
045700     MOVE CSNP-USR-FECHA-INGRESO (CSNP-IX-USR)
045800                              TO WKS-CLV-FECHA-ENTRADA
045900     PERFORM OBTENER-CLAVE-FECHA
046000
046100     IF WKS-CLV-CLAVE-SALIDA  > WKS-CLAVE-ANTERIOR AND
046200        WKS-CLV-CLAVE-SALIDA <= WKS-CLAVE-ACTUAL
046300        ADD 1 TO C1-CAT-TOTAL
046400        SET C1-IX-CAT TO C1-CAT-TOTAL
046500        MOVE CSNP-USR-NOMBRE (CSNP-IX-USR)
046600                              TO C1-CAT-NOMBRE-USR (C1-IX-CAT)
046700        SET C1-CAT-INDICE-CSNP (C1-IX-CAT) TO CSNP-IX-USR
046800     END-IF.
046900 SELECCIONAR-SOLICITUDES-E. EXIT.
047000
047100*PASO 3 -- ACEPTACIONES: UN USUARIO DEL SNAPSHOT ACTUAL CALIFICA
047200*SI EXISTIA EN EL SNAPSHOT ANTERIOR CON ESTADO "pending" Y TIENE
047300*ESTADO "active" EN EL SNAPSHOT ACTUAL. LOS USUARIOS AUSENTES
047400*DEL SNAPSHOT ANTERIOR NO SON ACEPTACIONES (SON SOLICITUDES).
047500 SELECCIONAR-ACEPTADOS SECTION.
047600     SET PSNP-IX-USR TO 1
047700     SEARCH ALL PSNP-USUARIO
047800        AT END
047900           CONTINUE
048000        WHEN PSNP-USR-NOMBRE (PSNP-IX-USR) =
048100             CSNP-USR-NOMBRE (CSNP-IX-USR)
048200           IF PSNP-USR-PENDIENTE (PSNP-IX-USR) AND
048300              CSNP-USR-ACTIVO   (CSNP-IX-USR)
048400              ADD 1 TO C4-CAT-TOTAL
048500              SET C4-IX-CAT TO C4-CAT-TOTAL
048600              MOVE CSNP-USR-NOMBRE (CSNP-IX-USR) TO
048700                   C4-CAT-NOMBRE-USR (C4-IX-CAT)
048800              SET C4-CAT-INDICE-CSNP (C4-IX-CAT) TO CSNP-IX-USR
048900           END-IF
049000     END-SEARCH.
049100 SELECCIONAR-ACEPTADOS-E. EXIT.
049200
049300*BUSCA, EN LAS MEMBRESIAS ACTUALES DEL USUARIO EN TURNO, EL
049400*PRIMER GRUPO QUE PERTENEZCA AL CONJUNTO DE ENTRENAMIENTO CON
049500*ESTADO "active" O "pending". CORTA EN LA PRIMERA COINCIDENCIA.
049600 BUSCAR-GRUPO-TRAINING SECTION.
049700     IF CSNP-GRP-CUENTA-MEMBR (CSNP-IX-USR CSNP-IX-GRP)
049800        SET WKS-IX-TRN TO 1
049900        SEARCH WKS-TRAINING-GRUPO
050000           AT END
050100              CONTINUE
050200           WHEN WKS-TRN-NOMBRE-GRUPO (WKS-IX-TRN) =
050300                CSNP-GRP-NOMBRE (CSNP-IX-USR CSNP-IX-GRP)
050400              SET WKS-SI-ENCONTRADO TO TRUE
050500        END-SEARCH
050600     END-IF.
050700 BUSCAR-GRUPO-TRAINING-E. EXIT.
050800
050900*BUSCA EL PRIMER GRUPO ACTUAL DEL USUARIO EN TURNO QUE NO ESTE
051000*EN EL CONJUNTO DE ENTRENAMIENTO, QUE NO SEA "root" NI
051100*"root.osg", Y QUE TENGA ESTADO "active" O "pending".
051200 BUSCAR-GRUPO-NO-TRAINING SECTION.
051300     IF CSNP-GRP-CUENTA-MEMBR (CSNP-IX-USR CSNP-IX-GRP) AND
051400        CSNP-GRP-NOMBRE (CSNP-IX-USR CSNP-IX-GRP)
051500                                    NOT = "root" AND
051600        CSNP-GRP-NOMBRE (CSNP-IX-USR CSNP-IX-GRP)
051700                                    NOT = "root.osg"
051800        SET WKS-IX-TRN TO 1
051900        SEARCH WKS-TRAINING-GRUPO
052000           AT END
052100              SET WKS-SI-ENCONTRADO TO TRUE
052200           WHEN WKS-TRN-NOMBRE-GRUPO (WKS-IX-TRN) =
052300                CSNP-GRP-NOMBRE (CSNP-IX-USR CSNP-IX-GRP)
052400              CONTINUE
052500        END-SEARCH
052600     END-IF.
052700 BUSCAR-GRUPO-NO-TRAINING-E. EXIT.
052800
052900*PASO 4 -- CLASIFICA UN CANDIDATO DE LA LISTA DE SOLICITUDES
053000*(C1) COMO PERTENECIENTE A UN PROYECTO DE ENTRENAMIENTO (C2).
053100 CLASIFICAR-TRAINING-SOLICITUDES SECTION.
053200     SET CSNP-IX-USR TO C1-CAT-INDICE-CSNP (C1-IX-CAT)
053300     MOVE "N" TO WKS-BANDERA-ENCONTRADO
053400     PERFORM BUSCAR-GRUPO-TRAINING
053500        VARYING CSNP-IX-GRP FROM 1 BY 1
053600        UNTIL WKS-SI-ENCONTRADO OR
053700           CSNP-IX-GRP > CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR)
053800
053900     IF WKS-SI-ENCONTRADO
054000        ADD 1 TO C2-CAT-TOTAL
054100        SET C2-IX-CAT TO C2-CAT-TOTAL
054200        MOVE C1-CAT-NOMBRE-USR (C1-IX-CAT) TO
054300             C2-CAT-NOMBRE-USR (C2-IX-CAT)
054400        SET C2-CAT-INDICE-CSNP (C2-IX-CAT) TO CSNP-IX-USR
054500     END-IF.
054600 CLASIFICAR-TRAINING-SOLICITUDES-E. EXIT.
054700
054800*PASO 5 -- CLASIFICA UN CANDIDATO DE LA LISTA DE SOLICITUDES
054900*(C1) COMO PERTENECIENTE A UN PROYECTO QUE NO ES DE
055000*ENTRENAMIENTO (C3).
055100 CLASIFICAR-NO-TRAINING-SOLICITUDES SECTION.
055200     SET CSNP-IX-USR TO C1-CAT-INDICE-CSNP (C1-IX-CAT)
055300     MOVE "N" TO WKS-BANDERA-ENCONTRADO
055400     PERFORM BUSCAR-GRUPO-NO-TRAINING
055500        VARYING CSNP-IX-GRP FROM 1 BY 1
055600        UNTIL WKS-SI-ENCONTRADO OR
055700           CSNP-IX-GRP > CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR)
055800
055900     IF WKS-SI-ENCONTRADO
056000        ADD 1 TO C3-CAT-TOTAL
056100        SET C3-IX-CAT TO C3-CAT-TOTAL
056200        MOVE C1-CAT-NOMBRE-USR (C1-IX-CAT) TO
056300             C3-CAT-NOMBRE-USR (C3-IX-CAT)
056400        SET C3-CAT-INDICE-CSNP (C3-IX-CAT) TO CSNP-IX-USR
056500     END-IF.
056600 CLASIFICAR-NO-TRAINING-SOLICITUDES-E. EXIT.
056700
056800*PASO 4 (CONT.) -- MISMA CLASIFICACION DE ENTRENAMIENTO, AHORA
056900*SOBRE LA LISTA DE ACEPTACIONES (C4), HACIA (C5).
057000 CLASIFICAR-TRAINING-ACEPTADOS SECTION.
057100     SET CSNP-IX-USR TO C4-CAT-INDICE-CSNP (C4-IX-CAT)
057200     MOVE "N" TO WKS-BANDERA-ENCONTRADO
057300     PERFORM BUSCAR-GRUPO-TRAINING
057400        VARYING CSNP-IX-GRP FROM 1 BY 1
057500        UNTIL WKS-SI-ENCONTRADO OR
057600           CSNP-IX-GRP > CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR)
057700
057800     IF WKS-SI-ENCONTRADO
057900        ADD 1 TO C5-CAT-TOTAL
058000        SET C5-IX-CAT TO C5-CAT-TOTAL
058100        MOVE C4-CAT-NOMBRE-USR (C4-IX-CAT) TO
058200             C5-CAT-NOMBRE-USR (C5-IX-CAT)
058300        SET C5-CAT-INDICE-CSNP (C5-IX-CAT) TO CSNP-IX-USR
058400     END-IF.
058500 CLASIFICAR-TRAINING-ACEPTADOS-E. EXIT.
058600
058700*PASO 5 (CONT.) -- MISMA CLASIFICACION DE NO-ENTRENAMIENTO,
058800*AHORA SOBRE LA LISTA DE ACEPTACIONES (C4), HACIA (C6).
058900 CLASIFICAR-NO-TRAINING-ACEPTADOS SECTION.
059000     SET CSNP-IX-USR TO C4-CAT-INDICE-CSNP (C4-IX-CAT)
059100     MOVE "N" TO WKS-BANDERA-ENCONTRADO
059200     PERFORM BUSCAR-GRUPO-NO-TRAINING
059300        VARYING CSNP-IX-GRP FROM 1 BY 1
059400        UNTIL WKS-SI-ENCONTRADO OR
059500           CSNP-IX-GRP > CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR)
059600
059700     IF WKS-SI-ENCONTRADO
059800        ADD 1 TO C6-CAT-TOTAL
059900        SET C6-IX-CAT TO C6-CAT-TOTAL
060000        MOVE C4-CAT-NOMBRE-USR (C4-IX-CAT) TO
060100             C6-CAT-NOMBRE-USR (C6-IX-CAT)
060200        SET C6-CAT-INDICE-CSNP (C6-IX-CAT) TO CSNP-IX-USR
060300     END-IF.
060400 CLASIFICAR-NO-TRAINING-ACEPTADOS-E. EXIT.
060500
060600*PASO 6 -- ESCRIBE EL ENCABEZADO Y LAS SEIS SECCIONES DEL
060700*REPORTE EN EL ORDEN FIJO EXIGIDO POR EL DEPARTAMENTO, SEGUIDO
060800*DEL BLOQUE DE RESUMEN FINAL.
060900 ESCRIBIR-REPORTE SECTION.
061000     PERFORM ESCRIBIR-ENCABEZADO
061100
061200     MOVE C1-TABLA-CATEGORIA TO CACT-TABLA-CATEGORIA
061300     PERFORM ESCRIBIR-SECCION
061400     MOVE C2-TABLA-CATEGORIA TO CACT-TABLA-CATEGORIA
061500     PERFORM ESCRIBIR-SECCION
061600     MOVE C3-TABLA-CATEGORIA TO CACT-TABLA-CATEGORIA
061700     PERFORM ESCRIBIR-SECCION
061800     MOVE C4-TABLA-CATEGORIA TO CACT-TABLA-CATEGORIA
061900     PERFORM ESCRIBIR-SECCION
062000     MOVE C5-TABLA-CATEGORIA TO CACT-TABLA-CATEGORIA
062100     PERFORM ESCRIBIR-SECCION
062200     MOVE C6-TABLA-CATEGORIA TO CACT-TABLA-CATEGORIA
062300     PERFORM ESCRIBIR-SECCION
062400
062500     PERFORM ESCRIBIR-RESUMEN-FINAL.
062600 ESCRIBIR-REPORTE-E. EXIT.
062700
062800*ENCABEZADO DE PAGINA: TITULO Y LAS DOS FECHAS DE SNAPSHOT.
062900 ESCRIBIR-ENCABEZADO SECTION.
063000     MOVE SPACES TO RPT-LINEA-IMPRESION
063100     MOVE "REPORTE PERIODICO DE CUENTAS DE USUARIO OSG"
063200                              TO RPT-EP-TITULO
063300     MOVE "ANTERIOR: "        TO RPT-EP-LIT-ANTERIOR
063400     MOVE WKS-FECHA-ANTERIOR  TO RPT-EP-FECHA-ANTERIOR
063500     MOVE "ACTUAL: "          TO RPT-EP-LIT-ACTUAL
063600     MOVE WKS-FECHA-ACTUAL    TO RPT-EP-FECHA-ACTUAL
063700     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING TOP-OF-FORM
063800     ADD 1 TO WKS-LINEAS-ESCRITAS.
063900 ESCRIBIR-ENCABEZADO-E. EXIT.
064000
064100*ESCRIBE EL ENCABEZADO DE SECCION, TODOS LOS DETALLES Y EL
064200*TOTAL DE LA CATEGORIA CARGADA EN CACT-TABLA-CATEGORIA. UN SOLO
064300*PARRAFO SIRVE A LAS SEIS CATEGORIAS DEL REPORTE.
064400 ESCRIBIR-SECCION SECTION.
064500     MOVE SPACES TO RPT-LINEA-IMPRESION
064600     MOVE CACT-CAT-TITULO TO RPT-ES-CATEGORIA
064700     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 2 LINES
064800     ADD 1 TO WKS-LINEAS-ESCRITAS
064900
065000     PERFORM ESCRIBIR-DETALLE-CATEGORIA
065100        VARYING CACT-IX-CAT FROM 1 BY 1
065200        UNTIL CACT-IX-CAT > CACT-CAT-TOTAL
065300
065400     MOVE SPACES TO RPT-LINEA-IMPRESION
065500     MOVE "TOTAL "         TO RPT-ET-LIT-TOTAL
065600     MOVE CACT-CAT-TITULO  TO RPT-ET-CATEGORIA
065700     MOVE " : "            TO RPT-ET-LIT-DOSPUNTOS
065800     MOVE CACT-CAT-TOTAL   TO RPT-ET-CANTIDAD
065900     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 1 LINES
066000     ADD 1 TO WKS-LINEAS-ESCRITAS.
066100 ESCRIBIR-SECCION-E. EXIT.
066200
066300*ESCRIBE UNA LINEA DE DETALLE (UN NOMBRE DE USUARIO) DE LA
066400*CATEGORIA EN CURSO.
066500 ESCRIBIR-DETALLE-CATEGORIA SECTION.
066600     MOVE SPACES TO RPT-LINEA-IMPRESION
066700     MOVE CACT-CAT-NOMBRE-USR (CACT-IX-CAT)
066800                              TO RPT-ED-NOMBRE-USUARIO
066900     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 1 LINES
067000     ADD 1 TO WKS-LINEAS-ESCRITAS.
067100 ESCRIBIR-DETALLE-CATEGORIA-E. EXIT.
067200
067300*BLOQUE DE RESUMEN FINAL: REPITE LOS SEIS TOTALES DE LA
067400*CORRIDA, EN EL MISMO ORDEN DE LAS SECCIONES DEL REPORTE.
067500 ESCRIBIR-RESUMEN-FINAL SECTION.
067600     MOVE SPACES TO RPT-LINEA-IMPRESION
067700     MOVE "NEW-REQUESTS"          TO RPT-ER-CATEGORIA
067800     MOVE " : "                   TO RPT-ER-LIT-DOSPUNTOS
067900     MOVE C1-CAT-TOTAL            TO RPT-ER-CANTIDAD
068000     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 2 LINES
068100     ADD 1 TO WKS-LINEAS-ESCRITAS
068200
068300     MOVE SPACES TO RPT-LINEA-IMPRESION
068400     MOVE "REQUESTS-TRAINING"     TO RPT-ER-CATEGORIA
068500     MOVE " : "                   TO RPT-ER-LIT-DOSPUNTOS
068600     MOVE C2-CAT-TOTAL            TO RPT-ER-CANTIDAD
068700     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 1 LINES
068800     ADD 1 TO WKS-LINEAS-ESCRITAS
068900
069000     MOVE SPACES TO RPT-LINEA-IMPRESION
069100     MOVE "REQUESTS-NON-TRAINING" TO RPT-ER-CATEGORIA
069200     MOVE " : "                   TO RPT-ER-LIT-DOSPUNTOS
069300     MOVE C3-CAT-TOTAL            TO RPT-ER-CANTIDAD
069400     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 1 LINES
069500     ADD 1 TO WKS-LINEAS-ESCRITAS
069600
069700     MOVE SPACES TO RPT-LINEA-IMPRESION
069800     MOVE "NEW-ACCEPTED"          TO RPT-ER-CATEGORIA
069900     MOVE " : "                   TO RPT-ER-LIT-DOSPUNTOS
070000     MOVE C4-CAT-TOTAL            TO RPT-ER-CANTIDAD
070100     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 1 LINES
070200     ADD 1 TO WKS-LINEAS-ESCRITAS
070300
070400     MOVE SPACES TO RPT-LINEA-IMPRESION
070500     MOVE "ACCEPTED-TRAINING"     TO RPT-ER-CATEGORIA
070600     MOVE " : "                   TO RPT-ER-LIT-DOSPUNTOS
070700     MOVE C5-CAT-TOTAL            TO RPT-ER-CANTIDAD
070800     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 1 LINES
070900     ADD 1 TO WKS-LINEAS-ESCRITAS
071000
071100     MOVE SPACES TO RPT-LINEA-IMPRESION
071200     MOVE "ACCEPTED-NON-TRAINING" TO RPT-ER-CATEGORIA
071300     MOVE " : "                   TO RPT-ER-LIT-DOSPUNTOS
071400     MOVE C6-CAT-TOTAL            TO RPT-ER-CANTIDAD
071500     WRITE RPT-LINEA-IMPRESION AFTER ADVANCING 1 LINES
071600     ADD 1 TO WKS-LINEAS-ESCRITAS.
071700 ESCRIBIR-RESUMEN-FINAL-E. EXIT.
071800
071900 ESTADISTICAS SECTION.
072000     DISPLAY
072100     "**********************************************************"
072200     DISPLAY
072300     "*                  E S T A D I S T I C A S               *"
072400     DISPLAY
072500     "**********************************************************"
072600
072700     MOVE ZEROS          TO WKS-MASK
072800     MOVE C1-CAT-TOTAL   TO WKS-MASK
072900     DISPLAY
073000     "TOTAL NEW-REQUESTS                       : " WKS-MASK
073100     MOVE ZEROS          TO WKS-MASK
073200     MOVE C2-CAT-TOTAL   TO WKS-MASK
073300     DISPLAY
073400     "TOTAL REQUESTS-TRAINING                  : " WKS-MASK
073500     MOVE ZEROS          TO WKS-MASK
073600     MOVE C3-CAT-TOTAL   TO WKS-MASK
073700     DISPLAY
073800     "TOTAL REQUESTS-NON-TRAINING              : " WKS-MASK
073900     MOVE ZEROS          TO WKS-MASK
074000     MOVE C4-CAT-TOTAL   TO WKS-MASK
074100     DISPLAY
074200     "TOTAL NEW-ACCEPTED                       : " WKS-MASK
074300     MOVE ZEROS          TO WKS-MASK
074400     MOVE C5-CAT-TOTAL   TO WKS-MASK
074500     DISPLAY
074600     "TOTAL ACCEPTED-TRAINING                  : " WKS-MASK
074700     MOVE ZEROS          TO WKS-MASK
074800     MOVE C6-CAT-TOTAL   TO WKS-MASK
074900     DISPLAY
075000     "TOTAL ACCEPTED-NON-TRAINING              : " WKS-MASK
075100     MOVE ZEROS               TO WKS-MASK
075200     MOVE WKS-DESBORDES-PSNP  TO WKS-MASK
075300     DISPLAY
075400     "TOTAL MEMBRESIAS DESBORDADAS EN ANTERIOR : " WKS-MASK
075500     MOVE ZEROS               TO WKS-MASK
075600     MOVE WKS-DESBORDES-CSNP  TO WKS-MASK
075700     DISPLAY
075800     "TOTAL MEMBRESIAS DESBORDADAS EN ACTUAL   : " WKS-MASK
075900     MOVE ZEROS                TO WKS-MASK
076000     MOVE WKS-LINEAS-ESCRITAS  TO WKS-MASK
076100     DISPLAY
076200     "TOTAL LINEAS ESCRITAS EN OSGRPT           : " WKS-MASK
076300
076400     DISPLAY
076500     "**********************************************************".
076600 ESTADISTICAS-E. EXIT.
076700
076800 CERRAR-ARCHIVOS SECTION.
076900     CLOSE PSNP, CSNP, OSGTRN, OSGRPT.
077000 CERRAR-ARCHIVOS-E. EXIT.
