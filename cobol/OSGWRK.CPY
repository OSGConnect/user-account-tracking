000100******************************************************************
000200*              C O P Y   O S G W R K                            *
000300*  TABLA EN MEMORIA DE USUARIOS DE UN SNAPSHOT (ANTERIOR O      *
000400*  ACTUAL), CARGADA EN ORDEN ASCENDENTE DE NOMBRE DE USUARIO    *
000500*  PARA PERMITIR SEARCH ALL (BUSQUEDA BINARIA). CADA USUARIO    *
000600*  LLEVA SU PROPIA SUBTABLA DE MEMBRESIAS DE GRUPO.  EL         *
000700*  PARAMETRO ==PFX== DISTINGUE LA TABLA DEL SNAPSHOT ANTERIOR   *
000800*  (PSNP) DE LA DEL SNAPSHOT ACTUAL (CSNP) EN EL PROGRAMA       *
000900*  COMPARADOR, Y LA UNICA TABLA DEL CONSTRUCTOR (CSNP).         *
001000******************************************************************
001100 01  ==PFX==-TABLA-USUARIOS.
001200     05  ==PFX==-TOTAL-USUARIOS      PIC 9(04) COMP VALUE ZERO.
001300     05  ==PFX==-USUARIO OCCURS 1 TO 3000 TIMES
001400                 DEPENDING ON ==PFX==-TOTAL-USUARIOS
001500                 ASCENDING KEY ==PFX==-USR-NOMBRE
001600                 INDEXED BY ==PFX==-IX-USR.
001700         10  ==PFX==-USR-NOMBRE      PIC X(32).
001800         10  ==PFX==-USR-ESTADO-OSG  PIC X(10).
001900             88  ==PFX==-USR-PENDIENTE       VALUE "pending".
002000             88  ==PFX==-USR-ACTIVO          VALUE "active".
002100         10  ==PFX==-USR-FECHA-INGRESO
002200                                      PIC X(27).
002300         10  ==PFX==-USR-CLAVE-FECHA  PIC 9(20).
002400         10  ==PFX==-USR-TOTAL-GRUPOS PIC 9(03) COMP
002500                                      VALUE ZERO.
002600         10  ==PFX==-USR-GRUPO OCCURS 20 TIMES
002700                               INDEXED BY ==PFX==-IX-GRP.
002800             15  ==PFX==-GRP-NOMBRE   PIC X(64).
002900             15  ==PFX==-GRP-ESTADO   PIC X(10).
003000                 88  ==PFX==-GRP-CUENTA-MEMBR VALUE "active"
003100                                                     "pending".
