000100******************************************************************
000200*              C O P Y   O S G C A T                            *
000300*  TABLA EN MEMORIA DE UNA CATEGORIA DEL REPORTE DE PERIODO     *
000400*  (POR EJEMPLO NEW-REQUESTS, ACCEPTED-TRAINING, ETC.). GUARDA  *
000500*  EL NOMBRE DE LA CATEGORIA Y LA LISTA DE USUARIOS QUE CAEN EN *
000600*  ELLA.  EL PARAMETRO ==PFX== DISTINGUE CADA UNA DE LAS SEIS   *
000700*  CATEGORIAS DEL REPORTE DENTRO DEL PROGRAMA COMPARADOR.       *
000800******************************************************************
000900 01  ==PFX==-TABLA-CATEGORIA.
001000     05  ==PFX==-CAT-TITULO         PIC X(30).
001100     05  ==PFX==-CAT-TOTAL          PIC 9(05) COMP VALUE ZERO.
001200     05  ==PFX==-CAT-USUARIO OCCURS 1 TO 3000 TIMES
001300                 DEPENDING ON ==PFX==-CAT-TOTAL
001400                 INDEXED BY ==PFX==-IX-CAT.
001500         10  ==PFX==-CAT-NOMBRE-USR PIC X(32).
001600         10  ==PFX==-CAT-INDICE-CSNP
001700                                  PIC 9(04) COMP VALUE ZERO.
