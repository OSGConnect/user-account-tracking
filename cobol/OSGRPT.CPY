000100******************************************************************
000200*              C O P Y   O S G R P T                            *
000300*  LINEA DE IMPRESION DEL REPORTE DE PERIODO (132 COLUMNAS).    *
000400*  UNA SOLA AREA DE 132 BYTES CON VARIAS VISTAS REDEFINIDAS:    *
000500*  ENCABEZADO DE PAGINA, ENCABEZADO DE SECCION (CATEGORIA),     *
000600*  LINEA DE DETALLE (UN USUARIO), LINEA DE TOTAL DE SECCION Y   *
000700*  BLOQUE DE RESUMEN FINAL.  EL PROGRAMA ESCOGE LA VISTA SEGUN  *
000800*  LA PARTE DEL REPORTE QUE ESTE ESCRIBIENDO.  LOS LITERALES DE *
000900*  CADA VISTA SE MUEVEN DESDE LA PROCEDURE DIVISION -- NINGUN   *
001000*  SUBORDINADO DE UN REDEFINES LLEVA CLAUSULA VALUE.            *
001100******************************************************************
001200 01  RPT-LINEA-IMPRESION.
001300     05  RPT-LINEA-BASICA            PIC X(132).
001400*ENCABEZADO DE PAGINA -- TITULO Y FECHAS DE LOS DOS SNAPSHOTS
001500 01  RPT-LIN-ENCABEZADO REDEFINES RPT-LINEA-IMPRESION.
001600     05  RPT-EP-TITULO               PIC X(50).
001700     05  FILLER                      PIC X(02).
001800     05  RPT-EP-LIT-ANTERIOR         PIC X(10).
001900     05  RPT-EP-FECHA-ANTERIOR       PIC X(27).
002000     05  FILLER                      PIC X(02).
002100     05  RPT-EP-LIT-ACTUAL           PIC X(08).
002200     05  RPT-EP-FECHA-ACTUAL         PIC X(27).
002300     05  FILLER                      PIC X(06).
002400*ENCABEZADO DE SECCION -- NOMBRE DE LA CATEGORIA
002500 01  RPT-LIN-SECCION REDEFINES RPT-LINEA-IMPRESION.
002600     05  FILLER                      PIC X(05).
002700     05  RPT-ES-CATEGORIA            PIC X(30).
002800     05  FILLER                      PIC X(97).
002900*LINEA DE DETALLE -- UN USUARIO DE LA CATEGORIA EN CURSO
003000 01  RPT-LIN-DETALLE REDEFINES RPT-LINEA-IMPRESION.
003100     05  FILLER                      PIC X(10).
003200     05  RPT-ED-NOMBRE-USUARIO       PIC X(32).
003300     05  FILLER                      PIC X(90).
003400*LINEA DE TOTAL DE SECCION -- "TOTAL <CATEGORIA> : ZZZZ9"
003500 01  RPT-LIN-TOTAL REDEFINES RPT-LINEA-IMPRESION.
003600     05  FILLER                      PIC X(05).
003700     05  RPT-ET-LIT-TOTAL            PIC X(06).
003800     05  RPT-ET-CATEGORIA            PIC X(30).
003900     05  RPT-ET-LIT-DOSPUNTOS        PIC X(03).
004000     05  RPT-ET-CANTIDAD             PIC ZZZZ9.
004100     05  FILLER                      PIC X(83).
004200*BLOQUE DE RESUMEN FINAL -- LOS SEIS TOTALES DEL CORRIDO
004300 01  RPT-LIN-RESUMEN REDEFINES RPT-LINEA-IMPRESION.
004400     05  FILLER                      PIC X(05).
004500     05  RPT-ER-CATEGORIA            PIC X(30).
004600     05  RPT-ER-LIT-DOSPUNTOS        PIC X(03).
004700     05  RPT-ER-CANTIDAD             PIC ZZZZ9.
004800     05  FILLER                      PIC X(89).
