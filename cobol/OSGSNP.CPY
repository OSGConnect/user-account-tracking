000100******************************************************************
000200*               C O P Y   O S G S N P                            *
000300*  LAYOUT DEL ARCHIVO DE "SNAPSHOT" DE CUENTAS DE USUARIO        *
000400*  (root.osg) -- UN REGISTRO POR USUARIO, MAS EL REGISTRO DE     *
000500*  ENCABEZADO Y UN REGISTRO POR CADA PAREJA USUARIO x GRUPO.     *
000600*  EL PARAMETRO ==PFX== SE SUSTITUYE POR CADA PROGRAMA QUE       *
000700*  INCLUYE ESTE COPY (POR EJEMPLO CSNP PARA EL SNAPSHOT ACTUAL,  *
000800*  PSNP PARA EL SNAPSHOT ANTERIOR) PARA EVITAR CHOQUES DE        *
000900*  NOMBRES CUANDO SE INCLUYE MAS DE UNA VEZ EN UN MISMO PROGRAMA.*
001000******************************************************************
001100*ENCABEZADO -- UN SOLO REGISTRO POR ARCHIVO, SIEMPRE EL PRIMERO
001200 01  ==PFX==-REG-ENCABEZADO.
001300     05  ==PFX==-H-TIPO-REG          PIC X(01).
001400         88  ==PFX==-H-ES-ENCABEZADO         VALUE "H".
001500     05  ==PFX==-H-FECHA-SNAPSHOT    PIC X(27).
001600     05  FILLER                      PIC X(79).
001700*REGISTRO DE USUARIO -- UN REGISTRO POR CUENTA EN ROOT.OSG
001800 01  ==PFX==-REG-USUARIO REDEFINES ==PFX==-REG-ENCABEZADO.
001900     05  ==PFX==-U-TIPO-REG          PIC X(01).
002000         88  ==PFX==-U-ES-USUARIO            VALUE "U".
002100     05  ==PFX==-U-NOMBRE-USUARIO    PIC X(32).
002200     05  ==PFX==-U-ESTADO-OSG        PIC X(10).
002300         88  ==PFX==-U-NO-MIEMBRO            VALUE "nonmember".
002400         88  ==PFX==-U-PENDIENTE             VALUE "pending".
002500         88  ==PFX==-U-ACTIVO                VALUE "active".
002600         88  ==PFX==-U-ADMIN                  VALUE "admin".
002700         88  ==PFX==-U-DESHABILITADO         VALUE "disabled".
002800     05  ==PFX==-U-FECHA-INGRESO     PIC X(27).
002900     05  FILLER                      PIC X(37).
003000*REGISTRO DE MEMBRESIA DE GRUPO -- UNO POR PAR USUARIO x GRUPO
003100 01  ==PFX==-REG-GRUPO REDEFINES ==PFX==-REG-ENCABEZADO.
003200     05  ==PFX==-G-TIPO-REG          PIC X(01).
003300         88  ==PFX==-G-ES-GRUPO              VALUE "G".
003400     05  ==PFX==-G-NOMBRE-USUARIO    PIC X(32).
003500     05  ==PFX==-G-NOMBRE-GRUPO      PIC X(64).
003600     05  ==PFX==-G-ESTADO-GRUPO      PIC X(10).
003700         88  ==PFX==-G-NO-MIEMBRO            VALUE "nonmember".
003800         88  ==PFX==-G-PENDIENTE             VALUE "pending".
003900         88  ==PFX==-G-ACTIVO                VALUE "active".
004000         88  ==PFX==-G-ADMIN                  VALUE "admin".
004100         88  ==PFX==-G-DESHABILITADO         VALUE "disabled".
004200         88  ==PFX==-G-CUENTA-MEMBRESIA      VALUE "active"
004300                                                    "pending".
