000100******************************************************************
000200*              C O P Y   O S G T R N                            *
000300*  LAYOUT DEL ARCHIVO DE LISTA DE PROYECTOS DE ENTRENAMIENTO     *
000400*  (TRAINING PROJECTS).  UN REGISTRO POR NOMBRE DE GRUPO.  EL    *
000500*  REGISTRO OCUPA LOS 64 BYTES COMPLETOS -- NO LLEVA FILLER DE   *
000600*  RELLENO PORQUE EL ANCHO TOTAL DEL REGISTRO ES EXACTAMENTE     *
000700*  EL ANCHO DEL NOMBRE DE GRUPO.                                *
000800******************************************************************
000900 01  TRN-REG-PROYECTO.
001000     05  TRN-NOMBRE-GRUPO            PIC X(64).
