000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCAS)                            *
000400* APLICACION  : ADMINISTRACION DE COMPUTO DE INVESTIGACION       *
000500* PROGRAMA    : OSGSNAP                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUYE EL "SNAPSHOT" PERIODICO DE CUENTAS DE  *
000800*             : USUARIO DEL ORGANISMO (ROOT.OSG), TOMANDO LAS    *
000900*             : TRES CORRIENTES DE ENTRADA (MEMBRESIA DE ROOT.   *
001000*             : OSG, DIRECTORIO DE USUARIOS Y MEMBRESIA POR      *
001100*             : GRUPO) Y DEJANDO UN SOLO ARCHIVO DE SALIDA CON   *
001200*             : UN REGISTRO DE ENCABEZADO, UN REGISTRO POR       *
001300*             : USUARIO Y UN REGISTRO POR PAREJA USUARIO x GRUPO *
001400* ARCHIVOS    : OSGROO=E,OSGDIR=E,OSGGRM=E,OSGCSN=S              *
001500* ACCION (ES) : S=SNAPSHOT                                       *
001600* INSTALADO   : 22/03/1989                                       *
001700* BPM/RATIONAL: 100417                                           *
001800* NOMBRE      : CONSTRUCCION DE SNAPSHOT DE CUENTAS OSG          *
001900* DESCRIPCION : CORRE CADA VEZ QUE OPERACIONES LEVANTA UN NUEVO  *
002000*             : CORTE DEL DIRECTORIO CENTRAL DE CUENTAS          *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                    OSGSNAP.
002400 AUTHOR.                        R. CASTELLANOS.
002500 INSTALLATION.                  DEPARTAMENTO DE COMPUTO CENTRAL.
002600 DATE-WRITTEN.                  14/03/1989.
002700 DATE-COMPILED.
002800 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
002900******************************************************************
003000*                  B I T A C O R A   D E   C A M B I O S         *
003100******************************************************************
003200* 14/03/1989 RCAS  SOL-1017  VERSION ORIGINAL DEL PROGRAMA.      *
003300* 02/04/1989 RCAS  SOL-1024  SE AGREGA EL CONTEO DE MEMBRESIAS   *
003400*                            IGNORADAS POR NO EXISTIR EL USUARIO *
003500*                            EN ROOT.OSG.                        *
003600* 19/07/1990 MQUI  SOL-1188  SE CORRIGE TRUNCAMIENTO DEL NOMBRE  *
003700*                            DE GRUPO A 64 POSICIONES.           *
003800* 11/01/1991 RCAS  SOL-1241  SE NORMALIZA A MINUSCULAS EL VALOR  *
003900*                            DE TIPO DE ENTRADA DEL DIRECTORIO.  *
004000* 08/09/1992 MQUI  SOL-1390  SE AMPLIA LA SUBTABLA DE GRUPOS POR *
004100*                            USUARIO DE 10 A 20 OCURRENCIAS.     *
004200* 23/02/1994 JLOP  SOL-1522  SE AGREGA DESPLIEGUE DE ESTADISTICAS*
004300*                            DE CIERRE AL FINALIZAR LA CORRIDA.  *
004400* 30/11/1995 JLOP  SOL-1601  SE AJUSTA MENSAJE DE ERROR AL ABRIR *
004500*                            ARCHIVOS PLANOS.                    *
004600* 17/06/1997 MQUI  SOL-1699  SE AMPLIA LA TABLA DE USUARIOS EN   *
004700*                            MEMORIA DE 2000 A 3000 OCURRENCIAS. *
004800* 09/12/1998 JLOP  SOL-1803  REVISION Y2K -- LAS FECHAS DE       *
004900*                            INGRESO Y DE SNAPSHOT YA VIAJABAN   *
005000*                            CON ANIO DE CUATRO DIGITOS, SE      *
005100*                            CONFIRMA QUE NO HAY CAMPOS DE FECHA *
005200*                            ADICIONALES CON ANIO DE DOS DIGITOS.*
005300* 04/03/2002 RCAS  SOL-1955  SE ELIMINA LA VALIDACION DE ESTADO  *
005400*                            'suspended', YA EN DESUSO.          *
005500* 15/10/2005 MQUI  SOL-2140  SE AGREGA SWITCH UPSI-0 PARA        *
005600*                            PERMITIR CORRIDA DE PRUEBA SIN      *
005700*                            ESCRIBIR EL SNAPSHOT DE SALIDA.     *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01              IS TOP-OF-FORM
006300     CLASS ALFABETICO IS "A" THRU "Z"
006400     UPSI-0           IS SW-CORRIDA-DE-PRUEBA.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700******************************************************************
006800*              A R C H I V O S   D E   E N T R A D A             *
006900******************************************************************
007000     SELECT OSGROO  ASSIGN   TO OSGROO
007100            ORGANIZATION     IS LINE SEQUENTIAL
007200            FILE STATUS      IS FS-OSGROO.
007300     SELECT OSGDIR  ASSIGN   TO OSGDIR
007400            ORGANIZATION     IS LINE SEQUENTIAL
007500            FILE STATUS      IS FS-OSGDIR.
007600     SELECT OSGGRM  ASSIGN   TO OSGGRM
007700            ORGANIZATION     IS LINE SEQUENTIAL
007800            FILE STATUS      IS FS-OSGGRM.
007900******************************************************************
008000*              A R C H I V O S   D E   S A L I D A               *
008100******************************************************************
008200     SELECT OSGCSN  ASSIGN   TO OSGCSN
008300            ORGANIZATION     IS LINE SEQUENTIAL
008400            FILE STATUS      IS FS-OSGCSN.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800*1 -->MEMBRESIA DE ROOT.OSG (NOMBRE DE USUARIO + ESTADO)
008900 FD  OSGROO
009000     RECORD CONTAINS 42 CHARACTERS.
009100 01  ROO-REG-ENTRADA.
009200     05  ROO-NOMBRE-USUARIO      PIC X(32).
009300     05  ROO-ESTADO-OSG          PIC X(10).
009400*2 -->DIRECTORIO DE USUARIOS (TIPO + NOMBRE + FECHA DE INGRESO)
009500 FD  OSGDIR
009600     RECORD CONTAINS 69 CHARACTERS.
009700 01  DIR-REG-ENTRADA.
009800     05  DIR-TIPO-ENTRADA        PIC X(10).
009900     05  DIR-NOMBRE-USUARIO      PIC X(32).
010000     05  DIR-FECHA-INGRESO       PIC X(27).
010100*3 -->MEMBRESIA POR GRUPO (GRUPO + USUARIO + ESTADO)
010200 FD  OSGGRM
010300     RECORD CONTAINS 106 CHARACTERS.
010400 01  GRM-REG-ENTRADA.
010500     05  GRM-NOMBRE-GRUPO        PIC X(64).
010600     05  GRM-NOMBRE-USUARIO      PIC X(32).
010700     05  GRM-ESTADO-GRUPO        PIC X(10).
010800*4 -->SNAPSHOT ACTUAL DE CUENTAS (ENCABEZADO / USUARIO / GRUPO)
010900 FD  OSGCSN
011000     RECORD CONTAINS 107 CHARACTERS.
011100     COPY OSGSNP REPLACING ==PFX== BY ==CSNP==.
011200
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500*               C A M P O S    D E    T R A B A J O              *
011600******************************************************************
011700 01  WKS-CAMPOS-DE-TRABAJO.
011800     02  WKS-PROGRAMA            PIC X(08) VALUE "OSGSNAP ".
011900*   FLAGS DE FIN DE ARCHIVO
012000     02  WKS-FIN-ARCHIVOS        PIC 9(01) VALUE ZERO.
012100         88  WKS-END-OSGROO                VALUE 1.
012200         88  WKS-END-OSGDIR                VALUE 2.
012300         88  WKS-END-OSGGRM                VALUE 3.
012400*   FECHA DEL SNAPSHOT, RECIBIDA DESDE EL SYSIN
012500     02  WKS-FECHA-SNAPSHOT      PIC X(27).
012600     02  WKS-FS-DESGLOSE REDEFINES WKS-FECHA-SNAPSHOT.
012700         04  WKS-FS-ANIO         PIC X(04).
012800         04  FILLER              PIC X(01).
012900         04  WKS-FS-MES-ALFA     PIC X(03).
013000         04  FILLER              PIC X(01).
013100         04  WKS-FS-DIA          PIC X(02).
013200         04  FILLER              PIC X(15).
013300*   INDICE DE BUSQUEDA/INSERCION EN LA TABLA DE USUARIOS
013400     02  WKS-IX-BUSQUEDA         PIC 9(04) COMP VALUE ZERO.
013500     02  WKS-ESTADO-NORMALIZADO  PIC X(10).
013600******************************************************************
013700*        C O N T A D O R E S   E S T A D I S T I C A S           *
013800******************************************************************
013900     02  WKS-LEIDOS-OSGROO       PIC 9(05) COMP VALUE ZERO.
014000     02  WKS-LEIDOS-OSGDIR       PIC 9(05) COMP VALUE ZERO.
014100     02  WKS-IGNORADOS-OSGDIR    PIC 9(05) COMP VALUE ZERO.
014200     02  WKS-LEIDOS-OSGGRM       PIC 9(05) COMP VALUE ZERO.
014300     02  WKS-IGNORADOS-OSGGRM    PIC 9(05) COMP VALUE ZERO.
014400     02  WKS-GRUPOS-DESBORDADOS  PIC 9(05) COMP VALUE ZERO.
014500     02  WKS-ESCRITOS-OSGCSN     PIC 9(05) COMP VALUE ZERO.
014600     02  WKS-MASK                PIC Z,ZZZ,ZZ9.
014700******************************************************************
014800*      T A B L A   E N   M E M O R I A   D E L   S N A P S H O T *
014900******************************************************************
015000 COPY OSGWRK REPLACING ==PFX== BY ==CSNP==.
015100*                VARIABLES DE FILE STATUS                        *
015200 01  FS-OSGROO                   PIC X(02) VALUE ZEROS.
015300 01  FS-OSGDIR                   PIC X(02) VALUE ZEROS.
015400 01  FS-OSGGRM                   PIC X(02) VALUE ZEROS.
015500 01  FS-OSGCSN                   PIC X(02) VALUE ZEROS.
015600
015700 PROCEDURE DIVISION.
015800 000-MAIN SECTION.
015900     PERFORM PROCESOS-PARAMETRO
016000     PERFORM ABRIR-ARCHIVOS
016100     PERFORM PROCESAR-ORG-ROOT    UNTIL WKS-END-OSGROO
016200     PERFORM PROCESAR-DIRECTORIO  UNTIL WKS-END-OSGDIR
016300     PERFORM PROCESAR-MEMBRESIAS  UNTIL WKS-END-OSGGRM
016400     PERFORM ESCRIBIR-SNAPSHOT
016500     PERFORM ESTADISTICAS
016600     PERFORM CERRAR-ARCHIVOS
016700     STOP RUN.
016800
016900*   LA FECHA/HORA DEL SNAPSHOT LA SUMINISTRA EL PLANIFICADOR DE
017000*   CORRIDAS EN EL FORMATO FIJO AAAA-MMM-DD HH:MM:SS.FFFFFF, YA
017100*   QUE ESTE COMPILADOR NO CUENTA CON FUNCIONES DE FECHA DEL
017200*   SISTEMA CON ESE FORMATO.
017300 PROCESOS-PARAMETRO SECTION.
017400     ACCEPT WKS-FECHA-SNAPSHOT FROM SYSIN.
017500 PROCESOS-PARAMETRO-E. EXIT.
017600
017700*APERTURA Y VALIDACION DE ARCHIVOS PLANOS
017800 ABRIR-ARCHIVOS SECTION.
017900     OPEN INPUT  OSGROO, OSGDIR, OSGGRM
018000     OPEN OUTPUT OSGCSN
018100
018200     IF FS-OSGROO NOT = "00" OR FS-OSGDIR NOT = "00" OR
018300        FS-OSGGRM NOT = "00" OR FS-OSGCSN NOT = "00"
018400        DISPLAY "***********************************************"
018500        DISPLAY "*      ERROR AL ABRIR ARCHIVOS PLANOS         *"
018600        DISPLAY "***********************************************"
018700        DISPLAY "* FILE STATUS DEL ARCHIVO OSGROO : " FS-OSGROO
018800        DISPLAY "* FILE STATUS DEL ARCHIVO OSGDIR : " FS-OSGDIR
018900        DISPLAY "* FILE STATUS DEL ARCHIVO OSGGRM : " FS-OSGGRM
019000        DISPLAY "* FILE STATUS DEL ARCHIVO OSGCSN : " FS-OSGCSN
019100        DISPLAY "***********************************************"
019200        MOVE 91 TO RETURN-CODE
019300        PERFORM CERRAR-ARCHIVOS
019400        STOP RUN
019500     END-IF.
019600 ABRIR-ARCHIVOS-E. EXIT.
019700
019800*PASO 1 -- MEMBRESIA DE ROOT.OSG: CREA LA ENTRADA DEL USUARIO EN
019900*LA TABLA DEL SNAPSHOT CON SU ESTADO DE ORGANIZACION.  SE ASUME
020000*QUE ESTE ARCHIVO LLEGA YA EN ORDEN ASCENDENTE DE USUARIO, POR
020100*SER LA PRIMERA CORRIENTE QUE PUEBLA LA TABLA.
020200 PROCESAR-ORG-ROOT SECTION.
020300     READ OSGROO
020400        AT END CONTINUE
020500     END-READ
020600
020700     EVALUATE FS-OSGROO
020800        WHEN "00"
020900             ADD 1 TO WKS-LEIDOS-OSGROO
021000             MOVE ROO-ESTADO-OSG TO WKS-ESTADO-NORMALIZADO
021100             PERFORM NORMALIZAR-ESTADO
021200             ADD 1 TO CSNP-TOTAL-USUARIOS
021300             SET CSNP-IX-USR TO CSNP-TOTAL-USUARIOS
021400             MOVE ROO-NOMBRE-USUARIO
021500                              TO CSNP-USR-NOMBRE (CSNP-IX-USR)
021600             MOVE WKS-ESTADO-NORMALIZADO
021700                              TO CSNP-USR-ESTADO-OSG (CSNP-IX-USR)
021800             MOVE SPACES      TO CSNP-USR-FECHA-INGRESO
021900                                                    (CSNP-IX-USR)
022000             MOVE ZERO        TO CSNP-USR-CLAVE-FECHA
022100                                                    (CSNP-IX-USR)
022200             MOVE ZERO        TO CSNP-USR-TOTAL-GRUPOS
022300                                                    (CSNP-IX-USR)
022400        WHEN "10"
022500             SET WKS-END-OSGROO TO TRUE
022600        WHEN OTHER
022700             DISPLAY "*** ERROR DE LECTURA EN OSGROO, FS = "
022800                     FS-OSGROO
022900             MOVE 91 TO RETURN-CODE
023000             PERFORM CERRAR-ARCHIVOS
023100             STOP RUN
023200     END-EVALUATE.
023300 PROCESAR-ORG-ROOT-E. EXIT.
023400
023500*PASO 2 -- DIRECTORIO DE USUARIOS: SOLO SE CONSIDERAN ENTRADAS
023600*DE TIPO "user" QUE YA EXISTAN EN LA TABLA (ES DECIR, QUE
023700*PERTENEZCAN A ROOT.OSG); A ESAS SE LES FIJA LA FECHA DE INGRESO.
023800 PROCESAR-DIRECTORIO SECTION.
023900     READ OSGDIR
024000        AT END CONTINUE
024100     END-READ
024200
024300     EVALUATE FS-OSGDIR
024400        WHEN "00"
024500             ADD 1 TO WKS-LEIDOS-OSGDIR
024600             INSPECT DIR-TIPO-ENTRADA CONVERTING
024700                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
024800                     "abcdefghijklmnopqrstuvwxyz"
024900             IF DIR-TIPO-ENTRADA (1:4) = "user"
025000                SEARCH ALL CSNP-USUARIO
025100                   AT END
025200                      ADD 1 TO WKS-IGNORADOS-OSGDIR
025300                   WHEN CSNP-USR-NOMBRE (CSNP-IX-USR) =
025400                        DIR-NOMBRE-USUARIO
025500                      MOVE DIR-FECHA-INGRESO TO
025600                           CSNP-USR-FECHA-INGRESO (CSNP-IX-USR)
025700                END-SEARCH
025800             ELSE
025900                ADD 1 TO WKS-IGNORADOS-OSGDIR
026000             END-IF
026100        WHEN "10"
026200             SET WKS-END-OSGDIR TO TRUE
026300        WHEN OTHER
026400             DISPLAY "*** ERROR DE LECTURA EN OSGDIR, FS = "
026500                     FS-OSGDIR
026600             MOVE 91 TO RETURN-CODE
026700             PERFORM CERRAR-ARCHIVOS
026800             STOP RUN
026900     END-EVALUATE.
027000 PROCESAR-DIRECTORIO-E. EXIT.
027100
027200*PASO 3 -- MEMBRESIA POR GRUPO: SE AGREGA UNA ENTRADA A LA
027300*SUBTABLA DE GRUPOS DEL USUARIO CORRESPONDIENTE, SI EL USUARIO
027400*YA EXISTE EN LA TABLA.  LA SUBTABLA TIENE UN MAXIMO FIJO DE 20
027500*GRUPOS POR USUARIO; SI SE DESBORDA SE DOCUMENTA Y SE IGNORA.
027600 PROCESAR-MEMBRESIAS SECTION.
027700     READ OSGGRM
027800        AT END CONTINUE
027900     END-READ
028000
028100     EVALUATE FS-OSGGRM
028200        WHEN "00"
028300             ADD 1 TO WKS-LEIDOS-OSGGRM
028400             MOVE GRM-ESTADO-GRUPO TO WKS-ESTADO-NORMALIZADO
028500             PERFORM NORMALIZAR-ESTADO
028600             SEARCH ALL CSNP-USUARIO
028700                AT END
028800                   ADD 1 TO WKS-IGNORADOS-OSGGRM
028900                WHEN CSNP-USR-NOMBRE (CSNP-IX-USR) =
029000                     GRM-NOMBRE-USUARIO
029100                   IF CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR) < 20
029200                      ADD 1 TO CSNP-USR-TOTAL-GRUPOS
029300                                               (CSNP-IX-USR)
029400                      SET CSNP-IX-GRP TO
029500                          CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR)
029600                      MOVE GRM-NOMBRE-GRUPO TO
029700                           CSNP-GRP-NOMBRE (CSNP-IX-USR
029800                                             CSNP-IX-GRP)
029900                      MOVE WKS-ESTADO-NORMALIZADO TO
030000                           CSNP-GRP-ESTADO (CSNP-IX-USR
030100                                             CSNP-IX-GRP)
030200                   ELSE
030300                      ADD 1 TO WKS-GRUPOS-DESBORDADOS
030400                   END-IF
030500             END-SEARCH
030600        WHEN "10"
030700             SET WKS-END-OSGGRM TO TRUE
030800        WHEN OTHER
030900             DISPLAY "*** ERROR DE LECTURA EN OSGGRM, FS = "
031000                     FS-OSGGRM
031100             MOVE 91 TO RETURN-CODE
031200             PERFORM CERRAR-ARCHIVOS
031300             STOP RUN
031400     END-EVALUATE.
031500 PROCESAR-MEMBRESIAS-E. EXIT.
031600
031700*LOS ESTADOS SE COMPARAN SIN DISTINGUIR MAYUSCULAS; LA FORMA
031800*CANONICA GUARDADA EN EL SNAPSHOT ES SIEMPRE EN MINUSCULAS.
031900 NORMALIZAR-ESTADO SECTION.
032000     INSPECT WKS-ESTADO-NORMALIZADO CONVERTING
032100             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
032200             "abcdefghijklmnopqrstuvwxyz".
032300 NORMALIZAR-ESTADO-E. EXIT.
032400
032500*PASO 4 -- SE ESTAMPA LA FECHA DEL SNAPSHOT Y SE ESCRIBE EL
032600*ENCABEZADO, SEGUIDO DE UN REGISTRO DE USUARIO Y SUS REGISTROS
032700*DE MEMBRESIA DE GRUPO, EN EL ORDEN EN QUE QUEDARON EN LA TABLA
032800*(ASCENDENTE POR NOMBRE DE USUARIO).
032900 ESCRIBIR-SNAPSHOT SECTION.
033000     IF SW-CORRIDA-DE-PRUEBA
033100        DISPLAY "*** UPSI-0 ACTIVO: CORRIDA DE PRUEBA, NO SE "
033200                "ESCRIBE EL SNAPSHOT DE SALIDA ***"
033300     ELSE
033400        MOVE "H"               TO CSNP-H-TIPO-REG
033500        MOVE WKS-FECHA-SNAPSHOT TO CSNP-H-FECHA-SNAPSHOT
033600        WRITE CSNP-REG-ENCABEZADO
033700        ADD 1 TO WKS-ESCRITOS-OSGCSN
033800
033900        PERFORM ESCRIBIR-UN-USUARIO
034000           VARYING CSNP-IX-USR FROM 1 BY 1
034100           UNTIL CSNP-IX-USR > CSNP-TOTAL-USUARIOS
034200     END-IF.
034300 ESCRIBIR-SNAPSHOT-E. EXIT.
034400
034500*ESCRIBE EL REGISTRO "U" DEL USUARIO EN TURNO Y, A CONTINUACION,
034600*TODOS SUS REGISTROS "G" DE MEMBRESIA DE GRUPO.
034700 ESCRIBIR-UN-USUARIO SECTION.
034800     MOVE "U"            TO CSNP-U-TIPO-REG
034900     MOVE CSNP-USR-NOMBRE (CSNP-IX-USR)
035000                         TO CSNP-U-NOMBRE-USUARIO
035100     MOVE CSNP-USR-ESTADO-OSG (CSNP-IX-USR)
035200                         TO CSNP-U-ESTADO-OSG
035300     MOVE CSNP-USR-FECHA-INGRESO (CSNP-IX-USR)
035400                         TO CSNP-U-FECHA-INGRESO
035500     WRITE CSNP-REG-USUARIO
035600     ADD 1 TO WKS-ESCRITOS-OSGCSN
035700
035800     PERFORM ESCRIBIR-UN-GRUPO
035900        VARYING CSNP-IX-GRP FROM 1 BY 1
036000        UNTIL CSNP-IX-GRP > CSNP-USR-TOTAL-GRUPOS (CSNP-IX-USR).
036100 ESCRIBIR-UN-USUARIO-E. EXIT.
036200
036300*ESCRIBE UN REGISTRO "G" DE MEMBRESIA DE GRUPO DEL USUARIO EN
036400*TURNO (INDICE CSNP-IX-USR FIJADO POR EL PARRAFO QUE LLAMA).
036500 ESCRIBIR-UN-GRUPO SECTION.
036600     MOVE "G"         TO CSNP-G-TIPO-REG
036700     MOVE CSNP-USR-NOMBRE (CSNP-IX-USR)
036800                      TO CSNP-G-NOMBRE-USUARIO
036900     MOVE CSNP-GRP-NOMBRE (CSNP-IX-USR CSNP-IX-GRP)
037000                      TO CSNP-G-NOMBRE-GRUPO
037100     MOVE CSNP-GRP-ESTADO (CSNP-IX-USR CSNP-IX-GRP)
037200                      TO CSNP-G-ESTADO-GRUPO
037300     WRITE CSNP-REG-GRUPO
037400     ADD 1 TO WKS-ESCRITOS-OSGCSN.
037500 ESCRIBIR-UN-GRUPO-E. EXIT.
037600
037700 ESTADISTICAS SECTION.
037800     DISPLAY
037900     "**********************************************************"
038000     DISPLAY
038100     "*                  E S T A D I S T I C A S               *"
038200     DISPLAY
038300     "*  SNAPSHOT DEL ANIO " WKS-FS-ANIO ", MES " WKS-FS-MES-ALFA
038400     "  *"
038500     DISPLAY
038600     "**********************************************************"
038700
038800     MOVE ZEROS             TO WKS-MASK
038900     MOVE WKS-LEIDOS-OSGROO TO WKS-MASK
039000     DISPLAY
039100     "TOTAL LEIDOS DE OSGROO (ROOT.OSG)        : " WKS-MASK
039200     MOVE ZEROS             TO WKS-MASK
039300     MOVE WKS-LEIDOS-OSGDIR TO WKS-MASK
039400     DISPLAY
039500     "TOTAL LEIDOS DE OSGDIR (DIRECTORIO)      : " WKS-MASK
039600     MOVE ZEROS                TO WKS-MASK
039700     MOVE WKS-IGNORADOS-OSGDIR TO WKS-MASK
039800     DISPLAY
039900     "TOTAL IGNORADOS DE OSGDIR                : " WKS-MASK
040000     MOVE ZEROS             TO WKS-MASK
040100     MOVE WKS-LEIDOS-OSGGRM TO WKS-MASK
040200     DISPLAY
040300     "TOTAL LEIDOS DE OSGGRM (MEMBRESIAS)      : " WKS-MASK
040400     MOVE ZEROS                TO WKS-MASK
040500     MOVE WKS-IGNORADOS-OSGGRM TO WKS-MASK
040600     DISPLAY
040700     "TOTAL IGNORADOS DE OSGGRM                : " WKS-MASK
040800     MOVE ZEROS                   TO WKS-MASK
040900     MOVE WKS-GRUPOS-DESBORDADOS  TO WKS-MASK
041000     DISPLAY
041100     "TOTAL MEMBRESIAS DESBORDADAS (MAX 20)    : " WKS-MASK
041200     MOVE ZEROS               TO WKS-MASK
041300     MOVE CSNP-TOTAL-USUARIOS TO WKS-MASK
041400     DISPLAY
041500     "TOTAL USUARIOS EN EL SNAPSHOT            : " WKS-MASK
041600     MOVE ZEROS                TO WKS-MASK
041700     MOVE WKS-ESCRITOS-OSGCSN  TO WKS-MASK
041800     DISPLAY
041900     "TOTAL REGISTROS ESCRITOS EN OSGCSN        : " WKS-MASK
042000
042100     DISPLAY
042200     "**********************************************************".
042300 ESTADISTICAS-E. EXIT.
042400
042500 CERRAR-ARCHIVOS SECTION.
042600     CLOSE OSGROO, OSGDIR, OSGGRM, OSGCSN.
042700 CERRAR-ARCHIVOS-E. EXIT.
